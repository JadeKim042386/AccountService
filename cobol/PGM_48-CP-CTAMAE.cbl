000100*////////////////////// (CTAMAE) ////////////////////////////////
000200****************************************************************
000300*     LAYOUT  ACCOUNT-MASTER  (CAF SUITE)                      *
000400*     LARGO REGISTRO = 50 BYTES                                *
000500*     ARCHIVO SECUENCIAL - CLAVE = CTA-ACCOUNT-NUMBER           *
000600*     ORDENADO ASCENDENTE POR NUMERO DE CUENTA                 *
000700****************************************************************
000800*     POSICION RELATIVA (1:10)  NUMERO DE CUENTA (10 DIGITOS)
000900*     POSICION RELATIVA (11:10) ID DEL USUARIO TITULAR
001000*     POSICION RELATIVA (21:1)  ESTADO  I=ACTIVA  U=DADA DE BAJA
001100*     POSICION RELATIVA (22:13) SALDO ACTUAL (ENTERO, SIN SIGNO)
001200*     POSICION RELATIVA (35:8)  FECHA DE ALTA        AAAAMMDD
001300*     POSICION RELATIVA (43:8)  FECHA DE BAJA        AAAAMMDD
001400*                               (CEROS SI LA CUENTA ESTA ACTIVA)
001500*     NO HAY BYTES LIBRES EN ESTE LAYOUT PARA FILLER DE RELLENO -
001600*     LOS SEIS CAMPOS AGOTAN LOS 50 BYTES DEL REGISTRO FUENTE.
001700 01  CTA-REGISTRO-CAF.
001800     03  CTA-ACCOUNT-NUMBER      PIC X(10).
001900     03  CTA-OWNER-USER-ID       PIC 9(10).
002000     03  CTA-ACCOUNT-STATUS      PIC X(01).
002100         88  CTA-STATUS-IN-USE         VALUE 'I'.
002200         88  CTA-STATUS-UNREGISTERED   VALUE 'U'.
002300     03  CTA-BALANCE             PIC 9(13).
002400     03  CTA-REGISTERED-DATE     PIC 9(08).
002500     03  CTA-UNREGISTERED-DATE   PIC 9(08).
002600*////////////////////////////////////////////////////////////////

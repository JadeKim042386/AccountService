000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMB6CAF.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  CAF SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800******************************************************************
000900*    PGMB6CAF  -  CUSTOMER ACCOUNT FILE, MAIN BATCH POSTING      *
001000*    ==================================================          *
001100*    LOADS THE USER AND ACCOUNT MASTERS AND THE CARRIED-FORWARD *
001200*    JOURNAL INTO MEMORY, THEN READS THE REQUEST FILE ONE        *
001300*    RECORD AT A TIME AND, DEPENDING ON THE REQUEST TYPE,        *
001400*    OPENS AN ACCOUNT, USES BALANCE, CANCELS A PRIOR USE OF      *
001500*    BALANCE, OR ANSWERS A TRANSACTION INQUIRY.  EVERY REQUEST   *
001600*    PRODUCES ONE LINE ON THE RESULT REPORT.  EVERY SUCCESSFUL   *
001700*    USE OR CANCEL ALSO PRODUCES ONE JOURNAL ENTRY.  AT END OF   *
001800*    RUN THE ACCOUNT MASTER IS REWRITTEN IN FULL FROM THE        *
001900*    IN-MEMORY TABLE AND CONTROL TOTALS ARE APPENDED TO THE      *
002000*    RESULT REPORT.                                              *
002100*                                                                 *
002200*    THIS JOB RUNS SINGLE-THREADED, ONE REQUEST AT A TIME, SO    *
002300*    THE OLD DMS-ERA "ACCOUNT LOCKED BY ANOTHER TASK" CONDITION  *
002400*    FROM THE ON-LINE SIDE DOES NOT ARISE HERE AND IS NOT        *
002500*    CODED - SEE THE CAF-0455 REQUEST BELOW.                     *
002600******************************************************************
002700*    CHANGE LOG
002800*    ----------
002900*    03/14/87  RH  ORIGINAL CAF-0012 - FIRST CUT OF THE NIGHTLY   CAF0012 
003000*              BALANCE-POSTING JOB, FOUR REQUEST TYPES.
003100*    09/02/88  RH  CAF-0031 - MASTERS NOW LOADED INTO TABLES      CAF0031 
003200*              INSTEAD OF RE-READ PER REQUEST, JOB WAS MISSING
003300*              ITS WINDOW ON THE BIG BRANCHES.
003400*    11/20/91  DO  CAF-0118 - ADDED THE CANCEL-OF-USE REQUEST     CAF0118 
003500*              TYPE AND THE CARRIED-FORWARD JOURNAL INPUT.
003600*    06/05/94  MP  CAF-0204 - ADDED THE TRANSACTION INQUIRY       CAF0204 
003700*              REQUEST TYPE FOR THE BRANCH COUNTER STAFF.
003800*    02/11/98  JL  CAF-0266 - Y2K - ALL DATE FIELDS CONVERTED TO  CAF0266 
003900*              4-DIGIT CENTURY, REQUEST-DATE NOW REQUIRED INPUT.
004000*    08/30/99  JL  CAF-0271 - Y2K FOLLOW-UP, CANCEL WINDOW CHECK  CAF0271 
004100*              REWRITTEN TO COMPARE FULL 8-DIGIT DATES.
004200*    04/03/02  MP  CAF-0295 - MAXIMUM OF 10 ACCOUNTS PER USER     CAF0295 
004300*              ENFORCED AT ALTA TIME PER NEW BRANCH POLICY.
004400*    10/09/11  KN  CAF-0512 - IN-MEMORY TABLES WIDENED TO 20000   CAF0512 
004500*              ENTRIES, ACCOUNT MASTER HAD OUTGROWN THE OLD
004600*              5000-ENTRY LIMIT.
004700*    03/14/14  KN  CAF-0455 - ON-LINE LOCK CHECK REMOVED FROM     CAF0455 
004800*              THIS BATCH COPY OF THE LOGIC, THIS JOB NEVER RUNS
004900*              CONCURRENTLY WITH ITSELF.  SEE BANNER ABOVE.
005000*    07/23/15  KN  CAF-0588 - HOUSEKEEPING, BANNER COMMENTS       CAF0588 
005100*              REALIGNED TO CURRENT SHOP STANDARD.
005200*    05/11/19  SA  CAF-0640 - TRANSACTION-ID GENERATION SPUN OFF  CAF0640 
005300*              TO PGMTICAF, WAS DUPLICATED IN THREE PARAGRAPHS.
005400******************************************************************
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT USER-MASTER      ASSIGN TO DDUSRMAE
006800            FILE STATUS IS FS-USRMAE.
006900
007000     SELECT ACCOUNT-MASTER   ASSIGN TO DDCTAMAE
007100            FILE STATUS IS FS-CTAMAE.
007200
007300     SELECT REQUEST-FILE     ASSIGN TO DDSOLCAF
007400            FILE STATUS IS FS-SOLCAF.
007500
007600     SELECT JOURNAL-IN       ASSIGN TO DDDIAENT
007700            FILE STATUS IS FS-DIAENT.
007800
007900     SELECT JOURNAL-OUT      ASSIGN TO DDDIASAL
008000            FILE STATUS IS FS-DIASAL.
008100
008200     SELECT ACCOUNT-OUT      ASSIGN TO DDCTASAL
008300            FILE STATUS IS FS-CTASAL.
008400
008500     SELECT RESULT-REPORT    ASSIGN TO DDRESCAF
008600            FILE STATUS IS FS-RESCAF.
008700
008800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  USER-MASTER
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500 01  FD-USR-LINEA            PIC X(30).
009600
009700 FD  ACCOUNT-MASTER
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000 01  FD-CTA-LINEA            PIC X(50).
010100
010200 FD  REQUEST-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  FD-SOL-LINEA            PIC X(63).
010600
010700 FD  JOURNAL-IN
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000 01  FD-DIA-ENTRA            PIC X(72).
011100
011200 FD  JOURNAL-OUT
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500 01  FD-DIA-SALE              PIC X(72).
011600
011700 FD  ACCOUNT-OUT
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F.
012000 01  FD-CTA-SALE              PIC X(50).
012100
012200 FD  RESULT-REPORT
012300     LABEL RECORDS ARE STANDARD
012400     RECORDING MODE IS F.
012500 01  FD-RES-LINEA              PIC X(90).
012600
012700 WORKING-STORAGE SECTION.
012800*=======================*
012900 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013000
013100*----------- COPIAS DE LOS LAYOUTS DE LA SUITE CAF ---------------
013200 COPY CPUSRMAE.
013300 COPY CPCTAMAE.
013400 COPY CPSOLCAF.
013500 COPY CPDIACAF.
013600 COPY CPRESCAF.
013700
013800*----------- BANDERAS DE ESTADO DE ARCHIVO ------------------------
013900 77  FS-USRMAE               PIC X(02)          VALUE SPACES.
014000 77  FS-CTAMAE               PIC X(02)          VALUE SPACES.
014100 77  FS-SOLCAF               PIC X(02)          VALUE SPACES.
014200 77  FS-DIAENT               PIC X(02)          VALUE SPACES.
014300 77  FS-DIASAL               PIC X(02)          VALUE SPACES.
014400 77  FS-CTASAL               PIC X(02)          VALUE SPACES.
014500 77  FS-RESCAF               PIC X(02)          VALUE SPACES.
014600
014700*----------- BANDERAS DE FIN DE ARCHIVO ---------------------------
014800 77  WS-STATUS-FIN-USR       PIC X(01)          VALUE 'N'.
014900     88  WS-FIN-USR                VALUE 'Y'.
015000     88  WS-NO-FIN-USR             VALUE 'N'.
015100 77  WS-STATUS-FIN-CTA       PIC X(01)          VALUE 'N'.
015200     88  WS-FIN-CTA                VALUE 'Y'.
015300     88  WS-NO-FIN-CTA             VALUE 'N'.
015400 77  WS-STATUS-FIN-DIA       PIC X(01)          VALUE 'N'.
015500     88  WS-FIN-DIA                VALUE 'Y'.
015600     88  WS-NO-FIN-DIA             VALUE 'N'.
015700 77  WS-STATUS-FIN-SOL       PIC X(01)          VALUE 'N'.
015800     88  WS-FIN-SOL                VALUE 'Y'.
015900     88  WS-NO-FIN-SOL             VALUE 'N'.
016000
016100*----------- TABLA DE USUARIOS EN MEMORIA -------------------------
016200*    10/09/11  KN  CAF-0512 - LIMITE DE TABLA LLEVADO A 2000.     CAF0512 
016300 77  WS-USR-MAX-TAB           PIC S9(05) COMP    VALUE 2000.
016400 77  WS-USR-CANT              PIC S9(05) COMP    VALUE ZERO.
016500 01  WS-TABLA-USUARIOS.
016600     03  WS-USR-FILA OCCURS 2000 TIMES
016700                     INDEXED BY WS-USR-IDX.
016800         05  WS-USR-T-USER-ID     PIC 9(10).
016900         05  WS-USR-T-USER-NAME   PIC X(20).
017000         05  WS-USR-T-CTA-CANT    PIC S9(03) COMP.
017100         05  FILLER               PIC X(02).
017200
017300*----------- TABLA DE CUENTAS EN MEMORIA --------------------------
017400*    10/09/11  KN  CAF-0512 - LIMITE DE TABLA LLEVADO A 20000,    CAF0512 
017500*              EL MAESTRO DE CUENTAS SUPERO EL VIEJO LIMITE
017600*              DE 5000 REGISTROS.
017700 77  WS-CTA-MAX-TAB           PIC S9(05) COMP    VALUE 20000.
017800 77  WS-CTA-CANT              PIC S9(05) COMP    VALUE ZERO.
017900 01  WS-TABLA-CUENTAS.
018000     03  WS-CTA-FILA OCCURS 20000 TIMES
018100                     INDEXED BY WS-CTA-IDX.
018200         05  WS-CTA-T-ACCOUNT-NUMBER      PIC X(10).
018300         05  WS-CTA-T-OWNER-USER-ID       PIC 9(10).
018400         05  WS-CTA-T-ACCOUNT-STATUS      PIC X(01).
018500         05  WS-CTA-T-BALANCE             PIC 9(13).
018600         05  WS-CTA-T-REGISTERED-DATE     PIC 9(08).
018700         05  WS-CTA-T-UNREGISTERED-DATE   PIC 9(08).
018800         05  FILLER                       PIC X(02).
018900
019000*----------- TABLA DE DIARIO EN MEMORIA ----------------------------
019100 77  WS-DIA-MAX-TAB           PIC S9(05) COMP    VALUE 20000.
019200 77  WS-DIA-CANT              PIC S9(05) COMP    VALUE ZERO.
019300 01  WS-TABLA-DIARIO.
019400     03  WS-DIA-FILA OCCURS 20000 TIMES
019500                     INDEXED BY WS-DIA-IDX.
019600         05  WS-DIA-T-TRANSACTION-ID    PIC X(20).
019700         05  WS-DIA-T-ACCOUNT-NUMBER    PIC X(10).
019800         05  WS-DIA-T-TRANSACTION-TYPE  PIC X(06).
019900         05  WS-DIA-T-RESULT-TYPE       PIC X(01).
020000         05  WS-DIA-T-AMOUNT            PIC 9(13).
020100         05  WS-DIA-T-BALANCE-SNAPSHOT  PIC 9(13).
020200         05  WS-DIA-T-TRANSACTED-DATE   PIC 9(08).
020300         05  FILLER                     PIC X(02).
020400
020500*----------- CLAVES DE BUSQUEDA Y BANDERAS DE ENCONTRADO ----------
020600 77  WS-CLAVE-USER-ID          PIC 9(10)          VALUE ZERO.
020700 77  WS-CLAVE-ACCOUNT-NUMBER   PIC X(10)          VALUE SPACES.
020800 77  WS-CLAVE-TRANSACTION-ID   PIC X(20)          VALUE SPACES.
020900
021000 77  WS-USR-ENCONTRADO        PIC X(01)          VALUE 'N'.
021100     88  WS-USR-SI-ENCONTRADO      VALUE 'Y'.
021200     88  WS-USR-NO-ENCONTRADO      VALUE 'N'.
021300 77  WS-CTA-ENCONTRADO        PIC X(01)          VALUE 'N'.
021400     88  WS-CTA-SI-ENCONTRADO      VALUE 'Y'.
021500     88  WS-CTA-NO-ENCONTRADO      VALUE 'N'.
021600 77  WS-DIA-ENCONTRADO        PIC X(01)          VALUE 'N'.
021700     88  WS-DIA-SI-ENCONTRADO      VALUE 'Y'.
021800     88  WS-DIA-NO-ENCONTRADO      VALUE 'N'.
021900
022000*----------- NUMERADOR DE CUENTAS NUEVAS ---------------------------
022100*    04/03/02  MP  CAF-0295 - VISTA NUMERICA PARA PODER SUMAR     CAF0295 
022200*              DIRECTO SOBRE EL ULTIMO NUMERO DE CUENTA USADO.
022300 77  WS-CTA-NRO-MAX-CAF       PIC X(10)          VALUE '0999999999'.
022400 77  WS-CTA-NRO-MAX-R REDEFINES WS-CTA-NRO-MAX-CAF
022500                              PIC 9(10).
022600
022700*----------- VENTANA DE UN ANO PARA CANCELACION --------------------
022800*    08/30/99  JL  CAF-0271 - COMPARACION POR FECHA COMPLETA.     CAF0271 
022900 01  WS-FECHA-ORIGEN-CAF.
023000     03  WS-FECHA-ORIGEN-BLOQUE    PIC 9(08)      VALUE ZEROS.
023100     03  FILLER                   PIC X(02)      VALUE SPACES.
023200
023300 01  WS-FECHA-ORIGEN-R REDEFINES WS-FECHA-ORIGEN-CAF.
023400     03  WS-FEC-ORI-AAAA           PIC 9(04).
023500     03  WS-FEC-ORI-MMDD           PIC 9(04).
023600     03  FILLER                    PIC X(02).
023700
023800*----------- VISTA ENCABEZADO/CUERPO DE LA SOLICITUD ---------------
023900*    09/02/88  RH  CAF-0031 - SEPARA LA CLAVE DE RUTEO DEL        CAF0031 
024000*              CUERPO DE DATOS DE LA SOLICITUD PARA TRAZA.
024100 01  WS-SOL-VISTA-R REDEFINES SOL-REGISTRO-CAF.
024200     03  WS-SOL-CABECERA           PIC X(21).
024300     03  WS-SOL-CUERPO              PIC X(42).
024400
024500*----------- PARAMETROS DE LLAMADA A PGMTICAF -----------------------
024600 77  WS-PGMTICAF               PIC X(08)          VALUE 'PGMTICAF'.
024700 01  WS-LK-CAF.
024800     03  WS-LK-FECHA           PIC 9(08).
024900     03  WS-LK-ID-GENERADO     PIC X(20).
025000
025100*----------- RESULTADO DE SERVICIO EN CURSO -------------------------
025200 77  WS-RES-ACCOUNT-NUMBER     PIC X(10)          VALUE SPACES.
025300 77  WS-RES-AMOUNT             PIC 9(13)          VALUE ZERO.
025400 77  WS-RES-BALANCE-AFTER      PIC 9(13)          VALUE ZERO.
025500 77  WS-RES-RESULT-TYPE        PIC X(01)          VALUE SPACES.
025600
025700 77  WS-ES-VALIDO              PIC X(01)          VALUE 'Y'.
025800     88  WS-VALIDACION-OK           VALUE 'Y'.
025900     88  WS-VALIDACION-MAL          VALUE 'N'.
026000 77  WS-CODIGO-ERROR           PIC X(30)          VALUE SPACES.
026100
026200*----------- CODIGOS DE ERROR DE LA SUITE CAF -----------------------
026300 77  WS-ERR-USER-NOT-FOUND       PIC X(30)
026400                             VALUE 'USER_NOT_FOUND'.
026500 77  WS-ERR-MAX-ACCOUNT          PIC X(30)
026600                             VALUE 'MAX_ACCOUNT_PER_USER_10'.
026700 77  WS-ERR-ACCOUNT-NOT-FOUND    PIC X(30)
026800                             VALUE 'ACCOUNT_NOT_FOUND'.
026900 77  WS-ERR-USER-ACCOUNT-UNMATCH PIC X(30)
027000                             VALUE 'USER_ACCOUNT_UNMATCH'.
027100 77  WS-ERR-ACCOUNT-UNREG        PIC X(30)
027200                             VALUE 'ACCOUNT_ALREADY_UNREGISTERED'.
027300 77  WS-ERR-AMOUNT-EXCEED        PIC X(30)
027400                             VALUE 'AMOUNT_EXCEED_BALANCE'.
027500 77  WS-ERR-TRX-NOT-FOUND        PIC X(30)
027600                             VALUE 'TRANSACTION_NOT_FOUND'.
027700 77  WS-ERR-TRX-ACCOUNT-UNMATCH  PIC X(30)
027800                             VALUE 'TRANSACTION_ACCOUNT_UNMATCH'.
027900 77  WS-ERR-CANCEL-MUST-FULLY    PIC X(30)
028000                             VALUE 'CANCEL_MUST_FULLY'.
028100 77  WS-ERR-TOO-OLD-CANCEL       PIC X(30)
028200                             VALUE 'TOO_OLD_ORDER_TO_CANCEL'.
028300
028400*----------- TOTALES DE CONTROL (ACUMULADORES COMP) -----------------
028500 77  WS-TOT-LEIDOS             PIC S9(07) COMP    VALUE ZERO.
028600 77  WS-TOT-ALTA-OK            PIC S9(07) COMP    VALUE ZERO.
028700 77  WS-TOT-ALTA-NO            PIC S9(07) COMP    VALUE ZERO.
028800 77  WS-TOT-USO-OK             PIC S9(07) COMP    VALUE ZERO.
028900 77  WS-TOT-USO-NO             PIC S9(07) COMP    VALUE ZERO.
029000 77  WS-TOT-USO-IMPORTE        PIC S9(15) COMP    VALUE ZERO.
029100 77  WS-TOT-CANCELA-OK         PIC S9(07) COMP    VALUE ZERO.
029200 77  WS-TOT-CANCELA-NO         PIC S9(07) COMP    VALUE ZERO.
029300 77  WS-TOT-CANCELA-IMPORTE    PIC S9(15) COMP    VALUE ZERO.
029400 77  WS-TOT-CONSULTA-OK        PIC S9(07) COMP    VALUE ZERO.
029500 77  WS-TOT-CONSULTA-NO        PIC S9(07) COMP    VALUE ZERO.
029600
029700 77  FILLER                  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
029800
029900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030000 PROCEDURE DIVISION.
030100
030200 MAIN-PROGRAM-I.
030300
030400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
030500     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
030600         UNTIL WS-FIN-SOL.
030700     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
030800
030900 MAIN-PROGRAM-F.  GOBACK.
031000
031100
031200*------------------------------------------------------------------
031300*    ABRE ARCHIVOS, CARGA LOS MAESTROS Y EL DIARIO EN MEMORIA,
031400*    Y LEE LA PRIMERA SOLICITUD.
031500 1000-INICIO-I.
031600
031700     OPEN INPUT  USER-MASTER
031800                 ACCOUNT-MASTER
031900                 REQUEST-FILE
032000                 JOURNAL-IN
032100     OPEN OUTPUT JOURNAL-OUT
032200                 ACCOUNT-OUT
032300                 RESULT-REPORT
032400
032500     IF FS-USRMAE NOT = '00' OR FS-CTAMAE NOT = '00'
032600        OR FS-SOLCAF NOT = '00' OR FS-DIAENT NOT = '00'
032700        OR FS-DIASAL NOT = '00' OR FS-CTASAL NOT = '00'
032800        OR FS-RESCAF NOT = '00'
032900         DISPLAY '* PGMB6CAF - ERROR AL ABRIR ARCHIVOS'
033000         MOVE 9999 TO RETURN-CODE
033100         GO TO 1000-INICIO-F
033200     END-IF
033300
033400     PERFORM 8000-CARGAR-USUARIOS-I THRU 8000-CARGAR-USUARIOS-F
033500     PERFORM 8100-CARGAR-CUENTAS-I  THRU 8100-CARGAR-CUENTAS-F
033600     PERFORM 8200-CARGAR-DIARIO-I   THRU 8200-CARGAR-DIARIO-F
033700
033800     SET WS-NO-FIN-SOL TO TRUE
033900     PERFORM 2100-LEER-SOLICITUD-I THRU 2100-LEER-SOLICITUD-F.
034000
034100 1000-INICIO-F.  EXIT.
034200
034300
034400*------------------------------------------------------------------
034500*    DESPACHA LA SOLICITUD VIGENTE SEGUN SU TIPO Y LEE LA SIGUIENTE.
034600 2000-PROCESO-I.
034700
034800     EVALUATE TRUE
034900         WHEN SOL-TIPO-ALTA
035000             PERFORM 3000-ALTA-CUENTA-I  THRU 3000-ALTA-CUENTA-F
035100         WHEN SOL-TIPO-USO
035200             PERFORM 4000-USO-SALDO-I    THRU 4000-USO-SALDO-F
035300         WHEN SOL-TIPO-CANCELA
035400             PERFORM 5000-CANCELA-SALDO-I THRU 5000-CANCELA-SALDO-F
035500         WHEN SOL-TIPO-CONSULTA
035600             PERFORM 6000-CONSULTA-TRX-I THRU 6000-CONSULTA-TRX-F
035700         WHEN OTHER
035800             DISPLAY '* PGMB6CAF - TIPO DE SOLICITUD DESCONOCIDO: '
035900                     SOL-REQUEST-TYPE
036000     END-EVALUATE
036100
036200     PERFORM 2100-LEER-SOLICITUD-I THRU 2100-LEER-SOLICITUD-F.
036300
036400 2000-PROCESO-F.  EXIT.
036500
036600
036700*------------------------------------------------------------------
036800 2100-LEER-SOLICITUD-I.
036900
037000     READ REQUEST-FILE INTO SOL-REGISTRO-CAF
037100     EVALUATE FS-SOLCAF
037200         WHEN '00'
037300             ADD 1 TO WS-TOT-LEIDOS
037400         WHEN '10'
037500             SET WS-FIN-SOL TO TRUE
037600         WHEN OTHER
037700             DISPLAY '* PGMB6CAF - ERROR EN LECTURA REQUEST-FILE = '
037800                     FS-SOLCAF
037900             SET WS-FIN-SOL TO TRUE
038000     END-EVALUATE.
038100
038200 2100-LEER-SOLICITUD-F.  EXIT.
038300
038400
038500*------------------------------------------------------------------
038600*    ALTA DE CUENTA  (TIPO = O)
038700*    04/03/02  MP  CAF-0295 - MAXIMO 10 CUENTAS POR USUARIO.      CAF0295 
038800 3000-ALTA-CUENTA-I.
038900
039000     PERFORM 3100-VALIDAR-ALTA-I THRU 3100-VALIDAR-ALTA-F
039100
039200     IF WS-VALIDACION-OK
039300         PERFORM 3200-ASIGNAR-NRO-CTA-I THRU 3200-ASIGNAR-NRO-CTA-F
039400         PERFORM 3300-GRABAR-ALTA-I     THRU 3300-GRABAR-ALTA-F
039500         MOVE 'S' TO WS-RES-RESULT-TYPE
039600         ADD 1 TO WS-TOT-ALTA-OK
039700     ELSE
039800         MOVE SPACES       TO WS-RES-ACCOUNT-NUMBER
039900         MOVE SOL-AMOUNT   TO WS-RES-AMOUNT
040000         MOVE ZEROS        TO WS-RES-BALANCE-AFTER
040100         MOVE 'F'          TO WS-RES-RESULT-TYPE
040200         ADD 1 TO WS-TOT-ALTA-NO
040300     END-IF
040400
040500     PERFORM 7900-ESCRIBIR-RESULTADO-I THRU 7900-ESCRIBIR-RESULTADO-F.
040600
040700 3000-ALTA-CUENTA-F.  EXIT.
040800
040900
041000*------------------------------------------------------------------
041100 3100-VALIDAR-ALTA-I.
041200
041300     SET WS-VALIDACION-OK TO TRUE
041400     MOVE SPACES TO WS-CODIGO-ERROR
041500
041600     MOVE SOL-USER-ID TO WS-CLAVE-USER-ID
041700     PERFORM 7000-BUSCAR-USUARIO-I THRU 7000-BUSCAR-USUARIO-F
041800
041900     IF WS-USR-NO-ENCONTRADO
042000         SET WS-VALIDACION-MAL TO TRUE
042100         MOVE WS-ERR-USER-NOT-FOUND TO WS-CODIGO-ERROR
042200     ELSE
042300         IF WS-USR-T-CTA-CANT(WS-USR-IDX) NOT < 10
042400             SET WS-VALIDACION-MAL TO TRUE
042500             MOVE WS-ERR-MAX-ACCOUNT TO WS-CODIGO-ERROR
042600         END-IF
042700     END-IF.
042800
042900 3100-VALIDAR-ALTA-F.  EXIT.
043000
043100
043200*------------------------------------------------------------------
043300*    ASIGNA EL PROXIMO NUMERO DE CUENTA - VISTA NUMERICA REDEFINE
043400*    LA CLAVE ALFANUMERICA, EL ADD DEJA EL RESULTADO FORMATEADO
043500*    EN LOS 10 DIGITOS DE WS-CTA-NRO-MAX-CAF SIN PASO ADICIONAL.
043600 3200-ASIGNAR-NRO-CTA-I.
043700
043800     ADD 1 TO WS-CTA-NRO-MAX-R
043900     MOVE WS-CTA-NRO-MAX-CAF TO WS-RES-ACCOUNT-NUMBER.
044000
044100 3200-ASIGNAR-NRO-CTA-F.  EXIT.
044200
044300
044400*------------------------------------------------------------------
044500 3300-GRABAR-ALTA-I.
044600
044700     ADD 1 TO WS-CTA-CANT
044800     SET WS-CTA-IDX TO WS-CTA-CANT
044900
045000     MOVE WS-RES-ACCOUNT-NUMBER  TO WS-CTA-T-ACCOUNT-NUMBER(WS-CTA-IDX)
045100     MOVE SOL-USER-ID            TO WS-CTA-T-OWNER-USER-ID(WS-CTA-IDX)
045200     MOVE 'I'                    TO WS-CTA-T-ACCOUNT-STATUS(WS-CTA-IDX)
045300     MOVE SOL-AMOUNT              TO WS-CTA-T-BALANCE(WS-CTA-IDX)
045400     MOVE SOL-REQUEST-DATE        TO WS-CTA-T-REGISTERED-DATE(WS-CTA-IDX)
045500     MOVE ZEROS                  TO WS-CTA-T-UNREGISTERED-DATE(WS-CTA-IDX)
045600
045700     ADD 1 TO WS-USR-T-CTA-CANT(WS-USR-IDX)
045800
045900     MOVE SOL-AMOUNT             TO WS-RES-AMOUNT
046000     MOVE SOL-AMOUNT             TO WS-RES-BALANCE-AFTER.
046100
046200 3300-GRABAR-ALTA-F.  EXIT.
046300
046400
046500*------------------------------------------------------------------
046600*    USO DE SALDO  (TIPO = U)
046700 4000-USO-SALDO-I.
046800
046900     PERFORM 4100-VALIDAR-USO-I THRU 4100-VALIDAR-USO-F
047000
047100     IF WS-VALIDACION-OK
047200         PERFORM 4200-APLICAR-USO-I THRU 4200-APLICAR-USO-F
047300         ADD 1 TO WS-TOT-USO-OK
047400         ADD SOL-AMOUNT TO WS-TOT-USO-IMPORTE
047500     ELSE
047600         IF WS-CTA-SI-ENCONTRADO
047700             PERFORM 4300-RECHAZAR-USO-I THRU 4300-RECHAZAR-USO-F
047800         ELSE
047900             MOVE SOL-ACCOUNT-NUMBER TO WS-RES-ACCOUNT-NUMBER
048000             MOVE SOL-AMOUNT          TO WS-RES-AMOUNT
048100             MOVE ZEROS               TO WS-RES-BALANCE-AFTER
048200         END-IF
048300         MOVE 'F' TO WS-RES-RESULT-TYPE
048400         ADD 1 TO WS-TOT-USO-NO
048500     END-IF
048600
048700     PERFORM 7900-ESCRIBIR-RESULTADO-I THRU 7900-ESCRIBIR-RESULTADO-F.
048800
048900 4000-USO-SALDO-F.  EXIT.
049000
049100
049200*------------------------------------------------------------------
049300 4100-VALIDAR-USO-I.
049400
049500     SET WS-VALIDACION-OK TO TRUE
049600     SET WS-CTA-NO-ENCONTRADO TO TRUE
049700     MOVE SPACES TO WS-CODIGO-ERROR
049800
049900     MOVE SOL-USER-ID TO WS-CLAVE-USER-ID
050000     PERFORM 7000-BUSCAR-USUARIO-I THRU 7000-BUSCAR-USUARIO-F
050100
050200     IF WS-USR-NO-ENCONTRADO
050300         SET WS-VALIDACION-MAL TO TRUE
050400         MOVE WS-ERR-USER-NOT-FOUND TO WS-CODIGO-ERROR
050500     ELSE
050600         MOVE SOL-ACCOUNT-NUMBER TO WS-CLAVE-ACCOUNT-NUMBER
050700         PERFORM 7100-BUSCAR-CUENTA-I THRU 7100-BUSCAR-CUENTA-F
050800
050900         IF WS-CTA-NO-ENCONTRADO
051000             SET WS-VALIDACION-MAL TO TRUE
051100             MOVE WS-ERR-ACCOUNT-NOT-FOUND TO WS-CODIGO-ERROR
051200         ELSE
051300             IF WS-CTA-T-OWNER-USER-ID(WS-CTA-IDX) NOT = SOL-USER-ID
051400                 SET WS-VALIDACION-MAL TO TRUE
051500                 MOVE WS-ERR-USER-ACCOUNT-UNMATCH TO WS-CODIGO-ERROR
051600             ELSE
051700                 IF WS-CTA-T-ACCOUNT-STATUS(WS-CTA-IDX) = 'U'
051800                     SET WS-VALIDACION-MAL TO TRUE
051900                     MOVE WS-ERR-ACCOUNT-UNREG TO WS-CODIGO-ERROR
052000                 ELSE
052100                     IF SOL-AMOUNT > WS-CTA-T-BALANCE(WS-CTA-IDX)
052200                         SET WS-VALIDACION-MAL TO TRUE
052300                         MOVE WS-ERR-AMOUNT-EXCEED TO WS-CODIGO-ERROR
052400                     END-IF
052500                 END-IF
052600             END-IF
052700         END-IF
052800     END-IF.
052900
053000 4100-VALIDAR-USO-F.  EXIT.
053100
053200
053300*------------------------------------------------------------------
053400 4200-APLICAR-USO-I.
053500
053600     SUBTRACT SOL-AMOUNT FROM WS-CTA-T-BALANCE(WS-CTA-IDX)
053700
053800     MOVE SOL-REQUEST-DATE TO WS-LK-FECHA
053900     CALL WS-PGMTICAF USING WS-LK-CAF
054000
054100     MOVE WS-LK-ID-GENERADO              TO DIA-TRANSACTION-ID
054200     MOVE SOL-ACCOUNT-NUMBER               TO DIA-ACCOUNT-NUMBER
054300     MOVE 'USE   '                         TO DIA-TRANSACTION-TYPE
054400     MOVE 'S'                              TO DIA-RESULT-TYPE
054500     MOVE SOL-AMOUNT                        TO DIA-AMOUNT
054600     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)     TO DIA-BALANCE-SNAPSHOT
054700     MOVE SOL-REQUEST-DATE                  TO DIA-TRANSACTED-DATE
054800     PERFORM 7950-ESCRIBIR-DIARIO-I THRU 7950-ESCRIBIR-DIARIO-F
054900
055000     MOVE SOL-ACCOUNT-NUMBER                TO WS-RES-ACCOUNT-NUMBER
055100     MOVE SOL-AMOUNT                         TO WS-RES-AMOUNT
055200     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)      TO WS-RES-BALANCE-AFTER
055300     MOVE 'S'                                TO WS-RES-RESULT-TYPE.
055400
055500 4200-APLICAR-USO-F.  EXIT.
055600
055700
055800*------------------------------------------------------------------
055900*    VALIDACION RECHAZADA PERO LA CUENTA SI SE LOCALIZO - SE DEJA
056000*    ASIENTO EN EL DIARIO CON SALDO SIN CAMBIOS.
056100 4300-RECHAZAR-USO-I.
056200
056300     MOVE SOL-REQUEST-DATE TO WS-LK-FECHA
056400     CALL WS-PGMTICAF USING WS-LK-CAF
056500
056600     MOVE WS-LK-ID-GENERADO              TO DIA-TRANSACTION-ID
056700     MOVE SOL-ACCOUNT-NUMBER               TO DIA-ACCOUNT-NUMBER
056800     MOVE 'USE   '                         TO DIA-TRANSACTION-TYPE
056900     MOVE 'F'                              TO DIA-RESULT-TYPE
057000     MOVE SOL-AMOUNT                        TO DIA-AMOUNT
057100     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)     TO DIA-BALANCE-SNAPSHOT
057200     MOVE SOL-REQUEST-DATE                  TO DIA-TRANSACTED-DATE
057300     PERFORM 7950-ESCRIBIR-DIARIO-I THRU 7950-ESCRIBIR-DIARIO-F
057400
057500     MOVE SOL-ACCOUNT-NUMBER                TO WS-RES-ACCOUNT-NUMBER
057600     MOVE SOL-AMOUNT                         TO WS-RES-AMOUNT
057700     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)      TO WS-RES-BALANCE-AFTER.
057800
057900 4300-RECHAZAR-USO-F.  EXIT.
058000
058100
058200*------------------------------------------------------------------
058300*    CANCELACION DE USO DE SALDO  (TIPO = C)
058400 5000-CANCELA-SALDO-I.
058500
058600     PERFORM 5100-VALIDAR-CANCELA-I THRU 5100-VALIDAR-CANCELA-F
058700
058800     IF WS-VALIDACION-OK
058900         PERFORM 5200-APLICAR-CANCELA-I THRU 5200-APLICAR-CANCELA-F
059000         ADD 1 TO WS-TOT-CANCELA-OK
059100         ADD SOL-AMOUNT TO WS-TOT-CANCELA-IMPORTE
059200     ELSE
059300         MOVE SOL-ACCOUNT-NUMBER TO WS-RES-ACCOUNT-NUMBER
059400         MOVE SOL-AMOUNT          TO WS-RES-AMOUNT
059500         MOVE ZEROS               TO WS-RES-BALANCE-AFTER
059600         MOVE 'F'                 TO WS-RES-RESULT-TYPE
059700         ADD 1 TO WS-TOT-CANCELA-NO
059800     END-IF
059900
060000     PERFORM 7900-ESCRIBIR-RESULTADO-I THRU 7900-ESCRIBIR-RESULTADO-F.
060100
060200 5000-CANCELA-SALDO-F.  EXIT.
060300
060400
060500*------------------------------------------------------------------
060600*    08/30/99  JL  CAF-0271 - VENTANA DE CANCELACION ES DE UN ANO CAF0271 
060700*              COMPLETO DESDE LA FECHA ORIGINAL DE LA TRANSACCION.
060800 5100-VALIDAR-CANCELA-I.
060900
061000     SET WS-VALIDACION-OK TO TRUE
061100     MOVE SPACES TO WS-CODIGO-ERROR
061200
061300     MOVE SOL-TRANSACTION-ID TO WS-CLAVE-TRANSACTION-ID
061400     PERFORM 7200-BUSCAR-TRX-I THRU 7200-BUSCAR-TRX-F
061500
061600     IF WS-DIA-NO-ENCONTRADO
061700         SET WS-VALIDACION-MAL TO TRUE
061800         MOVE WS-ERR-TRX-NOT-FOUND TO WS-CODIGO-ERROR
061900     ELSE
062000         MOVE SOL-ACCOUNT-NUMBER TO WS-CLAVE-ACCOUNT-NUMBER
062100         PERFORM 7100-BUSCAR-CUENTA-I THRU 7100-BUSCAR-CUENTA-F
062200
062300         IF WS-CTA-NO-ENCONTRADO
062400             SET WS-VALIDACION-MAL TO TRUE
062500             MOVE WS-ERR-ACCOUNT-NOT-FOUND TO WS-CODIGO-ERROR
062600         ELSE
062700             IF WS-DIA-T-ACCOUNT-NUMBER(WS-DIA-IDX)
062800                     NOT = SOL-ACCOUNT-NUMBER
062900                 SET WS-VALIDACION-MAL TO TRUE
063000                 MOVE WS-ERR-TRX-ACCOUNT-UNMATCH TO WS-CODIGO-ERROR
063100             ELSE
063200                 IF SOL-AMOUNT NOT = WS-DIA-T-AMOUNT(WS-DIA-IDX)
063300                     SET WS-VALIDACION-MAL TO TRUE
063400                     MOVE WS-ERR-CANCEL-MUST-FULLY TO WS-CODIGO-ERROR
063500                 ELSE
063600                     MOVE WS-DIA-T-TRANSACTED-DATE(WS-DIA-IDX)
063700                         TO WS-FECHA-ORIGEN-BLOQUE
063800                     ADD 1 TO WS-FEC-ORI-AAAA
063900                     IF WS-FECHA-ORIGEN-BLOQUE < SOL-REQUEST-DATE
064000                         SET WS-VALIDACION-MAL TO TRUE
064100                         MOVE WS-ERR-TOO-OLD-CANCEL TO WS-CODIGO-ERROR
064200                     END-IF
064300                 END-IF
064400             END-IF
064500         END-IF
064600     END-IF.
064700
064800 5100-VALIDAR-CANCELA-F.  EXIT.
064900
065000
065100*------------------------------------------------------------------
065200 5200-APLICAR-CANCELA-I.
065300
065400     ADD SOL-AMOUNT TO WS-CTA-T-BALANCE(WS-CTA-IDX)
065500
065600     MOVE SOL-REQUEST-DATE TO WS-LK-FECHA
065700     CALL WS-PGMTICAF USING WS-LK-CAF
065800
065900     MOVE WS-LK-ID-GENERADO              TO DIA-TRANSACTION-ID
066000     MOVE SOL-ACCOUNT-NUMBER               TO DIA-ACCOUNT-NUMBER
066100     MOVE 'CANCEL'                          TO DIA-TRANSACTION-TYPE
066200     MOVE 'S'                               TO DIA-RESULT-TYPE
066300     MOVE SOL-AMOUNT                         TO DIA-AMOUNT
066400     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)      TO DIA-BALANCE-SNAPSHOT
066500     MOVE SOL-REQUEST-DATE                   TO DIA-TRANSACTED-DATE
066600     PERFORM 7950-ESCRIBIR-DIARIO-I THRU 7950-ESCRIBIR-DIARIO-F
066700
066800     MOVE SOL-ACCOUNT-NUMBER                 TO WS-RES-ACCOUNT-NUMBER
066900     MOVE SOL-AMOUNT                          TO WS-RES-AMOUNT
067000     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)       TO WS-RES-BALANCE-AFTER
067100     MOVE 'S'                                 TO WS-RES-RESULT-TYPE.
067200
067300 5200-APLICAR-CANCELA-F.  EXIT.
067400
067500
067600*------------------------------------------------------------------
067700*    CONSULTA DE TRANSACCION  (TIPO = Q)
067800 6000-CONSULTA-TRX-I.
067900
068000     PERFORM 6100-BUSCAR-DIARIO-I THRU 6100-BUSCAR-DIARIO-F
068100
068200     IF WS-DIA-SI-ENCONTRADO
068300         MOVE WS-DIA-T-ACCOUNT-NUMBER(WS-DIA-IDX)
068400             TO WS-RES-ACCOUNT-NUMBER
068500         MOVE WS-DIA-T-AMOUNT(WS-DIA-IDX)
068600             TO WS-RES-AMOUNT
068700         MOVE WS-DIA-T-BALANCE-SNAPSHOT(WS-DIA-IDX)
068800             TO WS-RES-BALANCE-AFTER
068900         MOVE WS-DIA-T-RESULT-TYPE(WS-DIA-IDX)
069000             TO WS-RES-RESULT-TYPE
069100         MOVE SPACES TO WS-CODIGO-ERROR
069200         ADD 1 TO WS-TOT-CONSULTA-OK
069300     ELSE
069400         MOVE SPACES TO WS-RES-ACCOUNT-NUMBER
069500         MOVE ZEROS  TO WS-RES-AMOUNT
069600         MOVE ZEROS  TO WS-RES-BALANCE-AFTER
069700         MOVE 'F'    TO WS-RES-RESULT-TYPE
069800         MOVE WS-ERR-TRX-NOT-FOUND TO WS-CODIGO-ERROR
069900         ADD 1 TO WS-TOT-CONSULTA-NO
070000     END-IF
070100
070200     PERFORM 7900-ESCRIBIR-RESULTADO-I THRU 7900-ESCRIBIR-RESULTADO-F.
070300
070400 6000-CONSULTA-TRX-F.  EXIT.
070500
070600
070700*------------------------------------------------------------------
070800 6100-BUSCAR-DIARIO-I.
070900
071000     MOVE SOL-TRANSACTION-ID TO WS-CLAVE-TRANSACTION-ID
071100     PERFORM 7200-BUSCAR-TRX-I THRU 7200-BUSCAR-TRX-F.
071200
071300 6100-BUSCAR-DIARIO-F.  EXIT.
071400
071500
071600*------------------------------------------------------------------
071700*    BUSQUEDAS EN LAS TABLAS EN MEMORIA - RECORRIDO LINEAL, EL
071800*    CATALOGO NUNCA TUVO EL VERBO SEARCH EN PRODUCCION.
071900 7000-BUSCAR-USUARIO-I.
072000
072100     SET WS-USR-NO-ENCONTRADO TO TRUE
072200     SET WS-USR-IDX TO 1
072300     PERFORM 7010-BUSCAR-USUARIO-LOOP-I THRU 7010-BUSCAR-USUARIO-LOOP-F
072400         UNTIL WS-USR-IDX > WS-USR-CANT OR WS-USR-SI-ENCONTRADO.
072500
072600 7000-BUSCAR-USUARIO-F.  EXIT.
072700
072800 7010-BUSCAR-USUARIO-LOOP-I.
072900
073000     IF WS-USR-T-USER-ID(WS-USR-IDX) = WS-CLAVE-USER-ID
073100         SET WS-USR-SI-ENCONTRADO TO TRUE
073200     ELSE
073300         SET WS-USR-IDX UP BY 1
073400     END-IF.
073500
073600 7010-BUSCAR-USUARIO-LOOP-F.  EXIT.
073700
073800
073900*------------------------------------------------------------------
074000 7100-BUSCAR-CUENTA-I.
074100
074200     SET WS-CTA-NO-ENCONTRADO TO TRUE
074300     SET WS-CTA-IDX TO 1
074400     PERFORM 7110-BUSCAR-CUENTA-LOOP-I THRU 7110-BUSCAR-CUENTA-LOOP-F
074500         UNTIL WS-CTA-IDX > WS-CTA-CANT OR WS-CTA-SI-ENCONTRADO.
074600
074700 7100-BUSCAR-CUENTA-F.  EXIT.
074800
074900 7110-BUSCAR-CUENTA-LOOP-I.
075000
075100     IF WS-CTA-T-ACCOUNT-NUMBER(WS-CTA-IDX) = WS-CLAVE-ACCOUNT-NUMBER
075200         SET WS-CTA-SI-ENCONTRADO TO TRUE
075300     ELSE
075400         SET WS-CTA-IDX UP BY 1
075500     END-IF.
075600
075700 7110-BUSCAR-CUENTA-LOOP-F.  EXIT.
075800
075900
076000*------------------------------------------------------------------
076100 7200-BUSCAR-TRX-I.
076200
076300     SET WS-DIA-NO-ENCONTRADO TO TRUE
076400     SET WS-DIA-IDX TO 1
076500     PERFORM 7210-BUSCAR-TRX-LOOP-I THRU 7210-BUSCAR-TRX-LOOP-F
076600         UNTIL WS-DIA-IDX > WS-DIA-CANT OR WS-DIA-SI-ENCONTRADO.
076700
076800 7200-BUSCAR-TRX-F.  EXIT.
076900
077000 7210-BUSCAR-TRX-LOOP-I.
077100
077200     IF WS-DIA-T-TRANSACTION-ID(WS-DIA-IDX) = WS-CLAVE-TRANSACTION-ID
077300         SET WS-DIA-SI-ENCONTRADO TO TRUE
077400     ELSE
077500         SET WS-DIA-IDX UP BY 1
077600     END-IF.
077700
077800 7210-BUSCAR-TRX-LOOP-F.  EXIT.
077900
078000
078100*------------------------------------------------------------------
078200*    ARMA Y ESCRIBE LA LINEA DE DETALLE DEL RESULT-REPORT, COMUN
078300*    A LAS CUATRO CLASES DE SOLICITUD.
078400 7900-ESCRIBIR-RESULTADO-I.
078500
078600     MOVE SOL-REQUEST-TYPE      TO RES-REQUEST-TYPE
078700     MOVE WS-RES-ACCOUNT-NUMBER TO RES-ACCOUNT-NUMBER
078800     MOVE WS-RES-RESULT-TYPE    TO RES-RESULT-TYPE
078900
079000     IF WS-RES-RESULT-TYPE = 'S'
079100         MOVE SPACES TO RES-ERROR-CODE
079200     ELSE
079300         MOVE WS-CODIGO-ERROR TO RES-ERROR-CODE
079400     END-IF
079500
079600     MOVE WS-RES-AMOUNT        TO RES-AMOUNT
079700     MOVE WS-RES-BALANCE-AFTER TO RES-BALANCE-AFTER
079800
079900     WRITE FD-RES-LINEA FROM RES-REGISTRO-CAF
080000     IF FS-RESCAF NOT = '00'
080100         DISPLAY '* PGMB6CAF - ERROR EN WRITE RESULT-REPORT = '
080200                 FS-RESCAF
080300         MOVE 9999 TO RETURN-CODE
080400     END-IF.
080500
080600 7900-ESCRIBIR-RESULTADO-F.  EXIT.
080700
080800
080900*------------------------------------------------------------------
081000 7950-ESCRIBIR-DIARIO-I.
081100
081200     WRITE FD-DIA-SALE FROM DIA-REGISTRO-CAF
081300     IF FS-DIASAL NOT = '00'
081400         DISPLAY '* PGMB6CAF - ERROR EN WRITE JOURNAL-OUT = '
081500                 FS-DIASAL
081600         MOVE 9999 TO RETURN-CODE
081700     END-IF.
081800
081900 7950-ESCRIBIR-DIARIO-F.  EXIT.
082000
082100
082200*------------------------------------------------------------------
082300*    CARGA DEL MAESTRO DE USUARIOS A LA TABLA EN MEMORIA.
082400 8000-CARGAR-USUARIOS-I.
082500
082600     SET WS-NO-FIN-USR TO TRUE
082700     MOVE ZERO TO WS-USR-CANT
082800     PERFORM 8010-LEER-USUARIO-I THRU 8010-LEER-USUARIO-F
082900     PERFORM 8015-CARGAR-USUARIO-I THRU 8015-CARGAR-USUARIO-F
083000         UNTIL WS-FIN-USR.
083100
083200 8000-CARGAR-USUARIOS-F.  EXIT.
083300
083400 8010-LEER-USUARIO-I.
083500
083600     READ USER-MASTER INTO USR-REGISTRO-CAF
083700     EVALUATE FS-USRMAE
083800         WHEN '00'
083900             CONTINUE
084000         WHEN '10'
084100             SET WS-FIN-USR TO TRUE
084200         WHEN OTHER
084300             DISPLAY '* PGMB6CAF - ERROR EN LECTURA USER-MASTER = '
084400                     FS-USRMAE
084500             SET WS-FIN-USR TO TRUE
084600     END-EVALUATE.
084700
084800 8010-LEER-USUARIO-F.  EXIT.
084900
085000 8015-CARGAR-USUARIO-I.
085100
085200     ADD 1 TO WS-USR-CANT
085300     SET WS-USR-IDX TO WS-USR-CANT
085400
085500     MOVE USR-USER-ID    TO WS-USR-T-USER-ID(WS-USR-IDX)
085600     MOVE USR-USER-NAME  TO WS-USR-T-USER-NAME(WS-USR-IDX)
085700     MOVE ZERO            TO WS-USR-T-CTA-CANT(WS-USR-IDX)
085800
085900     PERFORM 8010-LEER-USUARIO-I THRU 8010-LEER-USUARIO-F.
086000
086100 8015-CARGAR-USUARIO-F.  EXIT.
086200
086300
086400*------------------------------------------------------------------
086500*    CARGA DEL MAESTRO DE CUENTAS A LA TABLA EN MEMORIA, Y
086600*    ESTABLECE EL NUMERO DE CUENTA MAS ALTO EXISTENTE.
086700 8100-CARGAR-CUENTAS-I.
086800
086900     SET WS-NO-FIN-CTA TO TRUE
087000     MOVE ZERO TO WS-CTA-CANT
087100     PERFORM 8110-LEER-CUENTA-I THRU 8110-LEER-CUENTA-F
087200     PERFORM 8115-CARGAR-CUENTA-I THRU 8115-CARGAR-CUENTA-F
087300         UNTIL WS-FIN-CTA.
087400
087500 8100-CARGAR-CUENTAS-F.  EXIT.
087600
087700 8110-LEER-CUENTA-I.
087800
087900     READ ACCOUNT-MASTER INTO CTA-REGISTRO-CAF
088000     EVALUATE FS-CTAMAE
088100         WHEN '00'
088200             CONTINUE
088300         WHEN '10'
088400             SET WS-FIN-CTA TO TRUE
088500         WHEN OTHER
088600             DISPLAY '* PGMB6CAF - ERROR EN LECTURA ACCOUNT-MASTER = '
088700                     FS-CTAMAE
088800             SET WS-FIN-CTA TO TRUE
088900     END-EVALUATE.
089000
089100 8110-LEER-CUENTA-F.  EXIT.
089200
089300 8115-CARGAR-CUENTA-I.
089400
089450     IF CTA-ACCOUNT-NUMBER IS NOT CLASE-NUMERICA
089460         DISPLAY '* PGMB6CAF - CUENTA CON NUMERO NO NUMERICO: '
089470                 CTA-ACCOUNT-NUMBER
089480     END-IF
089500     ADD 1 TO WS-CTA-CANT
089600     SET WS-CTA-IDX TO WS-CTA-CANT
089700
089800     MOVE CTA-ACCOUNT-NUMBER      TO WS-CTA-T-ACCOUNT-NUMBER(WS-CTA-IDX)
089900     MOVE CTA-OWNER-USER-ID       TO WS-CTA-T-OWNER-USER-ID(WS-CTA-IDX)
090000     MOVE CTA-ACCOUNT-STATUS      TO WS-CTA-T-ACCOUNT-STATUS(WS-CTA-IDX)
090100     MOVE CTA-BALANCE             TO WS-CTA-T-BALANCE(WS-CTA-IDX)
090200     MOVE CTA-REGISTERED-DATE     TO WS-CTA-T-REGISTERED-DATE(WS-CTA-IDX)
090300     MOVE CTA-UNREGISTERED-DATE
090400         TO WS-CTA-T-UNREGISTERED-DATE(WS-CTA-IDX)
090500
090600     IF CTA-ACCOUNT-NUMBER > WS-CTA-NRO-MAX-CAF
090700         MOVE CTA-ACCOUNT-NUMBER TO WS-CTA-NRO-MAX-CAF
090800     END-IF
090900
091000     PERFORM 8120-SUMAR-CTA-USUARIO-I THRU 8120-SUMAR-CTA-USUARIO-F
091100     PERFORM 8110-LEER-CUENTA-I THRU 8110-LEER-CUENTA-F.
091200
091300 8115-CARGAR-CUENTA-F.  EXIT.
091400
091500 8120-SUMAR-CTA-USUARIO-I.
091600
091700     MOVE CTA-OWNER-USER-ID TO WS-CLAVE-USER-ID
091800     PERFORM 7000-BUSCAR-USUARIO-I THRU 7000-BUSCAR-USUARIO-F
091900
092000     IF WS-USR-SI-ENCONTRADO
092100         ADD 1 TO WS-USR-T-CTA-CANT(WS-USR-IDX)
092200     ELSE
092300         DISPLAY '* PGMB6CAF - CUENTA SIN USUARIO EN MAESTRO: '
092400                 CTA-ACCOUNT-NUMBER
092500     END-IF.
092600
092700 8120-SUMAR-CTA-USUARIO-F.  EXIT.
092800
092900
093000*------------------------------------------------------------------
093100*    CARGA DEL DIARIO ARRASTRADO DE CORRIDAS ANTERIORES.
093200 8200-CARGAR-DIARIO-I.
093300
093400     SET WS-NO-FIN-DIA TO TRUE
093500     MOVE ZERO TO WS-DIA-CANT
093600     PERFORM 8210-LEER-DIARIO-I THRU 8210-LEER-DIARIO-F
093700     PERFORM 8215-CARGAR-DIARIO-I THRU 8215-CARGAR-DIARIO-F
093800         UNTIL WS-FIN-DIA.
093900
094000 8200-CARGAR-DIARIO-F.  EXIT.
094100
094200 8210-LEER-DIARIO-I.
094300
094400     READ JOURNAL-IN INTO DIA-REGISTRO-CAF
094500     EVALUATE FS-DIAENT
094600         WHEN '00'
094700             CONTINUE
094800         WHEN '10'
094900             SET WS-FIN-DIA TO TRUE
095000         WHEN OTHER
095100             DISPLAY '* PGMB6CAF - ERROR EN LECTURA JOURNAL-IN = '
095200                     FS-DIAENT
095300             SET WS-FIN-DIA TO TRUE
095400     END-EVALUATE.
095500
095600 8210-LEER-DIARIO-F.  EXIT.
095700
095800 8215-CARGAR-DIARIO-I.
095900
096000     ADD 1 TO WS-DIA-CANT
096100     SET WS-DIA-IDX TO WS-DIA-CANT
096200
096300     MOVE DIA-TRANSACTION-ID
096400         TO WS-DIA-T-TRANSACTION-ID(WS-DIA-IDX)
096500     MOVE DIA-ACCOUNT-NUMBER
096600         TO WS-DIA-T-ACCOUNT-NUMBER(WS-DIA-IDX)
096700     MOVE DIA-TRANSACTION-TYPE
096800         TO WS-DIA-T-TRANSACTION-TYPE(WS-DIA-IDX)
096900     MOVE DIA-RESULT-TYPE
097000         TO WS-DIA-T-RESULT-TYPE(WS-DIA-IDX)
097100     MOVE DIA-AMOUNT
097200         TO WS-DIA-T-AMOUNT(WS-DIA-IDX)
097300     MOVE DIA-BALANCE-SNAPSHOT
097400         TO WS-DIA-T-BALANCE-SNAPSHOT(WS-DIA-IDX)
097500     MOVE DIA-TRANSACTED-DATE
097600         TO WS-DIA-T-TRANSACTED-DATE(WS-DIA-IDX)
097700
097800     PERFORM 8210-LEER-DIARIO-I THRU 8210-LEER-DIARIO-F.
097900
098000 8215-CARGAR-DIARIO-F.  EXIT.
098100
098200
098300*------------------------------------------------------------------
098400*    FIN DE CORRIDA - REESCRIBE EL MAESTRO DE CUENTAS COMPLETO,
098500*    IMPRIME LOS TOTALES DE CONTROL Y CIERRA TODOS LOS ARCHIVOS.
098600 9999-FINAL-I.
098700
098800     PERFORM 9100-GRABAR-CUENTAS-I THRU 9100-GRABAR-CUENTAS-F
098900
099000     MOVE 'REQUESTS READ..........................'
099100         TO RES-TRAILER-LABEL
099200     MOVE WS-TOT-LEIDOS TO RES-TRAILER-VALOR
099300     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
099400
099500     MOVE 'ACCOUNTS OPENED - SUCCESSFUL............'
099600         TO RES-TRAILER-LABEL
099700     MOVE WS-TOT-ALTA-OK TO RES-TRAILER-VALOR
099800     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
099900
100000     MOVE 'ACCOUNTS OPENED - REJECTED..............'
100100         TO RES-TRAILER-LABEL
100200     MOVE WS-TOT-ALTA-NO TO RES-TRAILER-VALOR
100300     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
100400
100500     MOVE 'BALANCE USES - SUCCESSFUL...............'
100600         TO RES-TRAILER-LABEL
100700     MOVE WS-TOT-USO-OK TO RES-TRAILER-VALOR
100800     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
100900
101000     MOVE 'BALANCE USES - REJECTED.................'
101100         TO RES-TRAILER-LABEL
101200     MOVE WS-TOT-USO-NO TO RES-TRAILER-VALOR
101300     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
101400
101500     MOVE 'BALANCE USES - AMOUNT APPLIED...........'
101600         TO RES-TRAILER-LABEL
101700     MOVE WS-TOT-USO-IMPORTE TO RES-TRAILER-VALOR
101800     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
101900
102000     MOVE 'CANCELLATIONS - SUCCESSFUL..............'
102100         TO RES-TRAILER-LABEL
102200     MOVE WS-TOT-CANCELA-OK TO RES-TRAILER-VALOR
102300     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
102400
102500     MOVE 'CANCELLATIONS - REJECTED................'
102600         TO RES-TRAILER-LABEL
102700     MOVE WS-TOT-CANCELA-NO TO RES-TRAILER-VALOR
102800     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
102900
103000     MOVE 'CANCELLATIONS - AMOUNT RESTORED.........'
103100         TO RES-TRAILER-LABEL
103200     MOVE WS-TOT-CANCELA-IMPORTE TO RES-TRAILER-VALOR
103300     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
103400
103500     MOVE 'TRANSACTION INQUIRIES - FOUND...........'
103600         TO RES-TRAILER-LABEL
103700     MOVE WS-TOT-CONSULTA-OK TO RES-TRAILER-VALOR
103800     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
103900
104000     MOVE 'TRANSACTION INQUIRIES - NOT FOUND........'
104100         TO RES-TRAILER-LABEL
104200     MOVE WS-TOT-CONSULTA-NO TO RES-TRAILER-VALOR
104300     WRITE FD-RES-LINEA FROM RES-TRAILER-CAF
104400
104500     CLOSE USER-MASTER ACCOUNT-MASTER REQUEST-FILE JOURNAL-IN
104600           JOURNAL-OUT ACCOUNT-OUT RESULT-REPORT.
104700
104800 9999-FINAL-F.  EXIT.
104900
105000
105100*------------------------------------------------------------------
105200*    VUELCA LA TABLA DE CUENTAS EN MEMORIA AL ACCOUNT-OUT, CON
105300*    LOS SALDOS YA ACTUALIZADOS POR LA CORRIDA DEL DIA.
105400 9100-GRABAR-CUENTAS-I.
105500
105600     SET WS-CTA-IDX TO 1
105700     PERFORM 9110-GRABAR-CUENTA-I THRU 9110-GRABAR-CUENTA-F
105800         UNTIL WS-CTA-IDX > WS-CTA-CANT.
105900
106000 9100-GRABAR-CUENTAS-F.  EXIT.
106100
106200 9110-GRABAR-CUENTA-I.
106300
106400     MOVE WS-CTA-T-ACCOUNT-NUMBER(WS-CTA-IDX)   TO CTA-ACCOUNT-NUMBER
106500     MOVE WS-CTA-T-OWNER-USER-ID(WS-CTA-IDX)    TO CTA-OWNER-USER-ID
106600     MOVE WS-CTA-T-ACCOUNT-STATUS(WS-CTA-IDX)   TO CTA-ACCOUNT-STATUS
106700     MOVE WS-CTA-T-BALANCE(WS-CTA-IDX)          TO CTA-BALANCE
106800     MOVE WS-CTA-T-REGISTERED-DATE(WS-CTA-IDX)  TO CTA-REGISTERED-DATE
106900     MOVE WS-CTA-T-UNREGISTERED-DATE(WS-CTA-IDX)
107000         TO CTA-UNREGISTERED-DATE
107100
107200     WRITE FD-CTA-SALE FROM CTA-REGISTRO-CAF
107300     IF FS-CTASAL NOT = '00'
107400         DISPLAY '* PGMB6CAF - ERROR EN WRITE ACCOUNT-OUT = '
107500                 FS-CTASAL
107600         MOVE 9999 TO RETURN-CODE
107700     END-IF
107800
107900     SET WS-CTA-IDX UP BY 1.
108000
108100 9110-GRABAR-CUENTA-F.  EXIT.

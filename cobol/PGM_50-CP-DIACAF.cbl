000100*////////////////////// (DIACAF) /////////////////////////////////
000200****************************************************************
000300*     LAYOUT  JOURNAL  (CAF SUITE)                              *
000400*     LARGO REGISTRO = 72 BYTES                                *
000500*     JOURNAL-IN  = DIARIO DE CORRIDAS ANTERIORES (ENTRADA)     *
000600*     JOURNAL-OUT = NUEVOS ASIENTOS DE ESTA CORRIDA (SALIDA)     *
000700****************************************************************
000800*     POSICION RELATIVA (1:20)  ID UNICO DE LA TRANSACCION
000900*     POSICION RELATIVA (21:10) NUMERO DE CUENTA AFECTADA
001000*     POSICION RELATIVA (31:6)  TIPO  'USE   ' O 'CANCEL'
001100*     POSICION RELATIVA (37:1)  RESULTADO  S=OK  F=RECHAZADA
001200*     POSICION RELATIVA (38:13) IMPORTE DE LA TRANSACCION
001300*     POSICION RELATIVA (51:13) SALDO INMEDIATAMENTE POSTERIOR
001400*                               (SALDO SIN CAMBIOS SI RESULTADO=F)
001500*     POSICION RELATIVA (64:8)  FECHA DE LA TRANSACCION AAAAMMDD
001600*     POSICION RELATIVA (72:1)  FILLER - BYTE LIBRE DEL LAYOUT
001700 01  DIA-REGISTRO-CAF.
001800     03  DIA-TRANSACTION-ID      PIC X(20).
001900     03  DIA-ACCOUNT-NUMBER      PIC X(10).
002000     03  DIA-TRANSACTION-TYPE    PIC X(06).
002100         88  DIA-TIPO-USO             VALUE 'USE   '.
002200         88  DIA-TIPO-CANCELA         VALUE 'CANCEL'.
002300     03  DIA-RESULT-TYPE         PIC X(01).
002400         88  DIA-RESULTADO-OK         VALUE 'S'.
002500         88  DIA-RESULTADO-FALLO      VALUE 'F'.
002600     03  DIA-AMOUNT              PIC 9(13).
002700     03  DIA-BALANCE-SNAPSHOT    PIC 9(13).
002800     03  DIA-TRANSACTED-DATE     PIC 9(08).
002900     03  FILLER                  PIC X(01).
003000*////////////////////////////////////////////////////////////////

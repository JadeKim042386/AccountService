000100*////////////////////// (USRMAE) ////////////////////////////////
000200****************************************************************
000300*     LAYOUT  USER-MASTER  (CAF SUITE)                         *
000400*     LARGO REGISTRO = 30 BYTES                                *
000500*     ARCHIVO SECUENCIAL - CLAVE = USR-USER-ID                 *
000600****************************************************************
000700*     POSICION RELATIVA (1:10)  IDENTIFICADOR DE USUARIO
000800*     POSICION RELATIVA (11:20) NOMBRE DEL USUARIO
000900*     NO HAY BYTES LIBRES EN ESTE LAYOUT PARA FILLER DE RELLENO -
001000*     LOS DOS CAMPOS AGOTAN LOS 30 BYTES DEL REGISTRO FUENTE.
001100 01  USR-REGISTRO-CAF.
001200     03  USR-USER-ID         PIC 9(10).
001300     03  USR-USER-NAME       PIC X(20).
001400*////////////////////////////////////////////////////////////////

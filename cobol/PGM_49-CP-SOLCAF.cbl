000100*////////////////////// (SOLCAF) ////////////////////////////////
000200****************************************************************
000300*     LAYOUT  REQUEST-FILE  (CAF SUITE)                        *
000400*     LARGO REGISTRO = 63 BYTES                                *
000500*     ARCHIVO SECUENCIAL - PROCESADO EN ORDEN DE LLEGADA        *
000600****************************************************************
000700*     POSICION RELATIVA (1:1)   TIPO DE SOLICITUD
000800*     O=ALTA CUENTA  U=USO SALDO  C=CANCELA SALDO  Q=CONSULTA
000900*     POSICION RELATIVA (2:10)  ID DEL USUARIO  (ALTA, USO)
001000*     POSICION RELATIVA (12:10) NUMERO DE CUENTA (USO, CANCELA)
001100*     POSICION RELATIVA (22:13) IMPORTE DE LA OPERACION O
001200*                               SALDO INICIAL (ALTA)
001300*     POSICION RELATIVA (35:20) ID DE LA TRANSACCION ORIGINAL
001400*                               (CANCELA, CONSULTA SOLAMENTE)
001500*     POSICION RELATIVA (55:8)  FECHA DE PROCESO     AAAAMMDD
001600*     POSICION RELATIVA (63:1)  FILLER - BYTE LIBRE DEL LAYOUT
001700 01  SOL-REGISTRO-CAF.
001800     03  SOL-REQUEST-TYPE        PIC X(01).
001900         88  SOL-TIPO-ALTA            VALUE 'O'.
002000         88  SOL-TIPO-USO             VALUE 'U'.
002100         88  SOL-TIPO-CANCELA         VALUE 'C'.
002200         88  SOL-TIPO-CONSULTA        VALUE 'Q'.
002300     03  SOL-USER-ID             PIC 9(10).
002400     03  SOL-ACCOUNT-NUMBER      PIC X(10).
002500     03  SOL-AMOUNT              PIC 9(13).
002600     03  SOL-TRANSACTION-ID      PIC X(20).
002700     03  SOL-REQUEST-DATE        PIC 9(08).
002800     03  FILLER                  PIC X(01).
002900*////////////////////////////////////////////////////////////////

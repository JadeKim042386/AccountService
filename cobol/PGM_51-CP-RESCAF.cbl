000100*////////////////////// (RESCAF) /////////////////////////////////
000200****************************************************************
000300*     LAYOUT  RESULT-REPORT  (CAF SUITE)                        *
000400*     LARGO REGISTRO = 90 BYTES  -  LINE SEQUENTIAL             *
000500*     UNA LINEA DE DETALLE POR SOLICITUD PROCESADA,             *
000600*     SEGUIDA POR LA SECCION DE TOTALES DE CONTROL AL CIERRE.   *
000700****************************************************************
000800*     DETALLE --------------------------------------------------
000900*     POSICION RELATIVA (1:1)    TIPO DE SOLICITUD  (ECO)
001000*     POSICION RELATIVA (4:10)   NUMERO DE CUENTA
001100*     POSICION RELATIVA (16:1)   RESULTADO  S=OK  F=RECHAZADA
001200*     POSICION RELATIVA (19:30)  CODIGO DE ERROR (BLANCO SI OK)
001300*     POSICION RELATIVA (51:13)  IMPORTE PROCESADO (EDITADO)
001400*     POSICION RELATIVA (66:13)  SALDO POSTERIOR    (EDITADO)
001500*     POSICION RELATIVA (79:12)  FILLER - RELLENO DE COLUMNAS
001600 01  RES-REGISTRO-CAF.
001700     03  RES-REQUEST-TYPE        PIC X(01).
001800     03  FILLER                  PIC X(02)    VALUE SPACES.
001900     03  RES-ACCOUNT-NUMBER      PIC X(10).
002000     03  FILLER                  PIC X(02)    VALUE SPACES.
002100     03  RES-RESULT-TYPE         PIC X(01).
002200     03  FILLER                  PIC X(02)    VALUE SPACES.
002300     03  RES-ERROR-CODE          PIC X(30).
002400     03  FILLER                  PIC X(02)    VALUE SPACES.
002500     03  RES-AMOUNT              PIC Z(12)9.
002600     03  FILLER                  PIC X(02)    VALUE SPACES.
002700     03  RES-BALANCE-AFTER       PIC Z(12)9.
002800     03  FILLER                  PIC X(12)    VALUE SPACES.
002900*
003000*     TOTALES DE CONTROL ---------------------------------------
003100*     UNA LINEA POR METRICA - SE REUTILIZA MOVIENDO LA ETIQUETA
003200*     Y EL VALOR ANTES DE CADA WRITE EN 9999-FINAL-I.
003300*     POSICION RELATIVA (1:40)   ETIQUETA DEL TOTAL
003400*     POSICION RELATIVA (43:15)  VALOR EDITADO DEL TOTAL
003500*     POSICION RELATIVA (58:33)  FILLER - RELLENO DE COLUMNAS
003600 01  RES-TRAILER-CAF.
003700     03  RES-TRAILER-LABEL       PIC X(40).
003800     03  FILLER                  PIC X(02)    VALUE SPACES.
003900     03  RES-TRAILER-VALOR       PIC Z(14)9.
004000     03  FILLER                  PIC X(33)    VALUE SPACES.
004100*////////////////////////////////////////////////////////////////

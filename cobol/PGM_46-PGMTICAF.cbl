000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTICAF.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  CAF SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800******************************************************************
000900*    PGMTICAF  -  TRANSACTION-ID GENERATOR                      *
001000*    =======================================                    *
001100*    CALLED DYNAMICALLY FROM PGMB6CAF ON EVERY SUCCESSFUL USE    *
001200*    OR CANCEL OF BALANCE.  BUILDS A 20-BYTE TRANSACTION ID      *
001300*    FROM THE PROCESSING DATE PLUS AN IN-MEMORY RUN SEQUENCE     *
001400*    NUMBER.  THE SEQUENCE IS HELD IN WORKING-STORAGE AND IS     *
001500*    NOT RESET BETWEEN CALLS WITHIN THE SAME RUN OF PGMB6CAF.    *
001600******************************************************************
001700*    CHANGE LOG
001800*    ----------
001900*    03/14/87  RH  ORIGINAL CAF-0012 - FIRST CUT, CALLED FROM     CAF0012 
002000*              THE OLD BALANCE-POSTING JOB.
002100*    09/02/88  RH  CAF-0031 - SEQUENCE WIDENED FROM 6 TO 8        CAF0031 
002200*              DIGITS, VOLUME OUTGREW THE ORIGINAL COUNTER.
002300*    11/20/91  DO  CAF-0118 - ADDED THE TX PREFIX SO IDS CANNOT   CAF0118 
002400*              BE CONFUSED WITH ACCOUNT NUMBERS IN THE DIARIO.
002500*    06/05/94  MP  CAF-0204 - SEQUENCE WIDENED AGAIN, 8 TO 10     CAF0204 
002600*              DIGITS, AFTER THE EOJ ABEND ON THE MONTH-END RUN.
002700*    02/11/98  JL  CAF-0266 - Y2K - LK-FECHA CONFIRMED 4-DIGIT    CAF0266 
002800*              CENTURY ON INPUT, NO INTERNAL 2-DIGIT YEAR LEFT.
002900*    08/30/99  JL  CAF-0271 - Y2K FOLLOW-UP, REMOVED THE LAST     CAF0271 
003000*              2-DIGIT YEAR FIELD FROM THE DEBUG DISPLAY.
003100*    04/17/03  SA  CAF-0340 - ADDED WS-ID-GENERADO-R AND THE      CAF0340 
003200*              HI/LO SEQUENCE-BLOCK REDEFINES FOR THE OPERATOR
003300*              TRACE DISPLAY ON 2100-ARMAR-ID.
003400*    10/09/11  KN  CAF-0512 - SEQUENCE COUNTER MOVED TO COMP,     CAF0512 
003500*              PLAIN DISPLAY COUNTER WAS COSTING CYCLES UNDER
003600*              THE NIGHTLY VOLUME.
003700*    07/23/15  KN  CAF-0588 - HOUSEKEEPING, BANNER COMMENTS       CAF0588 
003800*              REALIGNED TO CURRENT SHOP STANDARD.
003900******************************************************************
004000
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*=======================*
005400 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005500
005600*----------- SECUENCIA DE LA CORRIDA -----------------------------
005700*    10/09/11  KN  CAF-0512 - CONTADOR EN COMP, NO SE REDEFINE.   CAF0512 
005800 77  WS-SECUENCIA-NUM        PIC S9(10) COMP    VALUE ZERO.
005900 77  WS-SECUENCIA-PRINT      PIC Z(09)9.
006000
006100*----------- VISTA ALTERNA DE LA SECUENCIA PARA EL ARMADO DEL ID -
006200*    04/17/03  SA  CAF-0340                                       CAF0340 
006300 01  WS-SECUENCIA-BLOQUE.
006400     03  WS-SECUENCIA-ALFA   PIC X(10)          VALUE ZEROS.
006500     03  FILLER              PIC X(04)          VALUE SPACES.
006600
006700 01  WS-SECUENCIA-BLOQUE-R REDEFINES WS-SECUENCIA-BLOQUE.
006800     03  WS-SECUENCIA-ALFA-HI  PIC X(05).
006900     03  WS-SECUENCIA-ALFA-LO  PIC X(05).
007000     03  FILLER                PIC X(04).
007100
007200*----------- PREFIJO Y ARMADO DEL ID -----------------------------
007300 77  WS-ID-PREFIJO           PIC X(02)          VALUE 'TX'.
007400 77  WS-ID-GENERADO          PIC X(20)          VALUE SPACES.
007500
007600*----------- VISTA DESCOMPUESTA DEL ID PARA TRAZA ----------------
007700*    04/17/03  SA  CAF-0340                                       CAF0340 
007800 01  WS-ID-GENERADO-R REDEFINES WS-ID-GENERADO.
007900     03  WS-ID-R-PREFIJO     PIC X(02).
008000     03  WS-ID-R-FECHA       PIC 9(08).
008100     03  WS-ID-R-SECUENCIA   PIC X(10).
008200
008300*----------- FECHA RECIBIDA, VISTA DESCOMPUESTA -------------------
008400 01  WS-FECHA-CAF.
008500     03  WS-FECHA-VALOR      PIC 9(08)          VALUE ZEROS.
008600     03  FILLER              PIC X(02)          VALUE SPACES.
008700
008800 01  WS-FECHA-DESC REDEFINES WS-FECHA-CAF.
008900     03  WS-FECHA-AAAA       PIC 9(04).
009000     03  WS-FECHA-MM         PIC 9(02).
009100     03  WS-FECHA-DD         PIC 9(02).
009200     03  FILLER              PIC X(02).
009300
009400 77  FILLER                  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009500
009600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009700 LINKAGE SECTION.
009800*================*
009900 01  LK-PARAMETROS-CAF.
010000     03  LK-FECHA            PIC 9(08).
010100     03  LK-ID-GENERADO      PIC X(20).
010200
010300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010400 PROCEDURE DIVISION USING LK-PARAMETROS-CAF.
010500
010600 MAIN-PROGRAM-I.
010700
010800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
010900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
011000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011100
011200 MAIN-PROGRAM-F.  GOBACK.
011300
011400
011500*------------------------------------------------------------------
011600 1000-INICIO-I.
011700
011800     MOVE LK-FECHA TO WS-FECHA-VALOR
011900     ADD  1 TO WS-SECUENCIA-NUM.
012000
012100 1000-INICIO-F.  EXIT.
012200
012300
012400*------------------------------------------------------------------
012500 2000-PROCESO-I.
012600
012700     PERFORM 2100-ARMAR-ID-I THRU 2100-ARMAR-ID-F.
012800
012900 2000-PROCESO-F.  EXIT.
013000
013100
013200*------------------------------------------------------------------
013300*    ARMA EL TRANSACTION-ID: 'TX' + FECHA AAAAMMDD + SECUENCIA(10)
013400 2100-ARMAR-ID-I.
013500
013600     MOVE WS-SECUENCIA-NUM TO WS-SECUENCIA-PRINT
013700     MOVE WS-SECUENCIA-PRINT TO WS-SECUENCIA-ALFA
013800
013900     MOVE SPACES         TO WS-ID-GENERADO
014000     STRING
014100         WS-ID-PREFIJO        DELIMITED BY SIZE
014200         WS-FECHA-VALOR       DELIMITED BY SIZE
014300         WS-SECUENCIA-ALFA    DELIMITED BY SIZE
014400         INTO WS-ID-GENERADO
014500
014600     MOVE WS-ID-GENERADO TO LK-ID-GENERADO
014700
014800     DISPLAY '* PGMTICAF ID ARMADO: ' WS-ID-R-PREFIJO
014900             '-' WS-ID-R-FECHA '-' WS-ID-R-SECUENCIA
015000     DISPLAY '* PGMTICAF BLOQUE SECUENCIA HI/LO: '
015100             WS-SECUENCIA-ALFA-HI '/' WS-SECUENCIA-ALFA-LO.
015200
015300 2100-ARMAR-ID-F.  EXIT.
015400
015500
015600*------------------------------------------------------------------
015700 9999-FINAL-I.
015800
015900     CONTINUE.
016000
016100 9999-FINAL-F.  EXIT.
